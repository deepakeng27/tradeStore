000100******************************************************************TRDPARM
000200*                                                                 TRDPARM
000300*   MEMBER NAME  =  TRDPARM                                       TRDPARM
000400*                                                                 TRDPARM
000500*   DESCRIPTIVE NAME = RUN DATE/TIME WORK AREA, SHARED BY ALL     TRDPARM
000600*   TRADE STORE BATCH PROGRAMS SO "TODAY" MEANS THE SAME INSTANT  TRDPARM
000700*   ACROSS TRDCAPT, TRDEXPR AND TRDXPON WHEN THEY RUN AS STEPS OF TRDPARM
000800*   THE SAME JOB.                                                 TRDPARM
000900*                                                                 TRDPARM
001000*   CHANGE LOG                                                    TRDPARM
001100*   ----------                                                    TRDPARM
001200*   03/11/91  RSK  ORIGINAL WORK AREA, REQUEST TS-4471            TRDPARM
001300*   01/22/99  WJB  Y2K REMEDIATION - ACCEPT FROM DATE YYMMDD      TRDPARM
001400*              REPLACED BY ACCEPT FROM DATE YYYYMMDD THROUGHOUT  TRDPARM
001500******************************************************************TRDPARM
001600                                                                  TRDPARM
001700 01  WS-TRDPARM-AREA.                                             TRDPARM
001800     05  WS-RUN-DATE                 PIC 9(8).                    TRDPARM
001900     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.                     TRDPARM
002000         10  WS-RUN-CCYY             PIC 9(4).                    TRDPARM
002100         10  WS-RUN-MM               PIC 9(2).                    TRDPARM
002200         10  WS-RUN-DD               PIC 9(2).                    TRDPARM
002300     05  WS-RUN-TIME                 PIC 9(6).                    TRDPARM
002400     05  WS-RUN-TIME-R REDEFINES WS-RUN-TIME.                     TRDPARM
002500         10  WS-RUN-HH               PIC 9(2).                    TRDPARM
002600         10  WS-RUN-MN               PIC 9(2).                    TRDPARM
002700         10  WS-RUN-SS               PIC 9(2).                    TRDPARM
002800     05  FILLER                      PIC X(10).                   TRDPARM
