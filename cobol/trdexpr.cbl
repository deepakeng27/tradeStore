000100****************************************************************  00000100
000200* PROGRAM:  TRDEXPR                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  R. S. KOWALSKI                                        00000400
000500*                                                                 00000500
000600* MODULE NAME = TRDEXPR                                           00000600
000700*                                                                 00000700
000800* FUNCTION = DAILY EXPIRY SWEEP OF THE TRADE STORE (TRDNSTOR).    00000800
000900*            SCANS EVERY TRADE WHERE EXPIRED-FLAG IS STILL 'N'    00000900
001000*            AND MARKS IT EXPIRED ONCE ITS MATURITY DATE HAS      00001000
001100*            PASSED THE RUN DATE.  ALREADY-EXPIRED TRADES (FLAG   00001100
001200*            'Y') ARE SKIPPED OUTRIGHT - NO RE-AUDIT, NO REWRITE. 00001200
001300*                                                                 00001300
001400* DEPENDENCIES = TRDVAL01 (SHARED MATURITY TEST, MODE 'X')        00001400
001500*                                                                 00001500
001600* INVOKED BY : RUN AS A STEP AFTER TRDCAPT IN THE NIGHTLY BOOK    00001600
001700*              CLOSE JOB, OR STANDALONE FOR AN INTRADAY SWEEP.    00001700
001800***************************************************************** 00001800
001900*                                                                 00001900
002000* CHANGE LOG                                                      00002000
002100* ----------                                                      00002100
002200* 09/14/93  LMP  ORIGINAL SWEEP, REQUEST TS-5208 - RAN AGAINST    00002200
002300*              THE OLD ISAM TRADE STORE, ONE STARTED BROWSE PER   00002300
002400*              NON-EXPIRED TRADE                                  00002400
002500* 01/22/99  WJB  Y2K REMEDIATION - RUN DATE NOW ACCEPTED AS       00002500
002600*              CCYYMMDD, MATURITY COMPARE CONFIRMED CENTURY-SAFE  00002600
002700* 06/03/02  RSK  CONVERTED TO THE RELATIVE TRDNSTOR FILE PER      00002700
002800*              REQUEST TS-6690 - SWEEP IS NOW A PLAIN SEQUENTIAL  00002800
002900*              PASS RRN 1 UPWARD, NO XREF TABLE NEEDED SINCE THE  00002900
003000*              SWEEP NEVER LOOKS A TRADE UP BY TRADE-ID           00003000
003100* 08/30/05  LMP  MATURITY TEST MOVED OUT TO TRDVAL01 (MODE 'X')   00003100
003200*              PER REQUEST TS-7288 SO TRDCAPT AND TRDEXPR CANNOT  00003200
003300*              DISAGREE ON WHAT "EXPIRED" MEANS                   00003300
003400***************************************************************** 00003400
003500 IDENTIFICATION DIVISION.                                         00003500
003600 PROGRAM-ID.  TRDEXPR.                                            00003600
003700 AUTHOR. R. S. KOWALSKI.                                          00003700
003800 INSTALLATION. TRADE SUPPORT UNIT.                                00003800
003900 DATE-WRITTEN. 09/14/93.                                          00003900
004000 DATE-COMPILED. 08/30/05.                                         00004000
004100 SECURITY. NON-CONFIDENTIAL.                                      00004100
004200                                                                  00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER. IBM-390.                                        00004500
004600 OBJECT-COMPUTER. IBM-390.                                        00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900                                                                  00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200                                                                  00005200
005300     SELECT TRDNSTOR-FILE ASSIGN TO TRDNSTOR                      00005300
005400         ORGANIZATION IS RELATIVE                                 00005400
005500         ACCESS MODE IS DYNAMIC                                   00005500
005600         RELATIVE KEY IS WS-TRDNSTOR-RRN                          00005600
005700         FILE STATUS IS WS-TRDNSTOR-STATUS.                       00005700
005800                                                                  00005800
005900     SELECT TRDNAUDT-FILE ASSIGN TO TRDNAUDT                      00005900
006000         ORGANIZATION IS LINE SEQUENTIAL                          00006000
006100         ACCESS MODE IS SEQUENTIAL                                00006100
006200         FILE STATUS IS WS-TRDNAUDT-STATUS.                       00006200
006300                                                                  00006300
006400     SELECT TRDNRPT-FILE ASSIGN TO TRDNRPT                        00006400
006500         ORGANIZATION IS LINE SEQUENTIAL                          00006500
006600         FILE STATUS IS WS-TRDNRPT-STATUS.                        00006600
006700                                                                  00006700
006800 DATA DIVISION.                                                   00006800
006900 FILE SECTION.                                                    00006900
007000                                                                  00007000
007100 FD  TRDNSTOR-FILE                                                00007100
007200     RECORDING MODE IS F                                          00007200
007300     LABEL RECORDS ARE STANDARD                                   00007300
007400     RECORD CONTAINS 150 CHARACTERS                               00007400
007500     DATA RECORD IS TR-TRADE-RECORD.                              00007500
007600 COPY TRDREC.                                                     00007600
007700                                                                  00007700
007800 FD  TRDNAUDT-FILE                                                00007800
007900     RECORDING MODE IS F                                          00007900
008000     LABEL RECORDS ARE STANDARD                                   00008000
008100     RECORD CONTAINS 180 CHARACTERS                               00008100
008200     DATA RECORD IS AU-AUDIT-RECORD.                              00008200
008300 COPY AUDREC.                                                     00008300
008400                                                                  00008400
008500 FD  TRDNRPT-FILE                                                 00008500
008600     RECORDING MODE IS F                                          00008600
008700     LABEL RECORDS ARE OMITTED                                    00008700
008800     RECORD CONTAINS 71 CHARACTERS                                00008800
008900     DATA RECORD IS RPT-SWEEP-LINE.                               00008900
009000 01  RPT-SWEEP-LINE.                                              00009000
009100     05  FILLER             PIC X(17) VALUE 'TRADE EXPIRY RUN '.  00009100
009200     05  RPT-RUN-DATE       PIC 9(08).                            00009200
009300     05  FILLER             PIC X(12) VALUE ' EXPIRED  = '.       00009300
009400     05  RPT-EXPIRED        PIC ZZZ,ZZ9.                          00009400
009500     05  FILLER             PIC X(27) VALUE SPACES.               00009500
009600                                                                  00009600
009700 WORKING-STORAGE SECTION.                                         00009700
009800 COPY TRDPARM.                                                    00009800
009900 COPY CTLTOT.                                                     00009900
010000*                                                                 00010000
010100 01  WS-FILE-STATUS-CODES.                                        00010100
010200     05  WS-TRDNSTOR-STATUS      PIC X(02).                       00010200
010300         88  WS-TRDNSTOR-OK          VALUE '00'.                  00010300
010400     05  WS-TRDNAUDT-STATUS      PIC X(02).                       00010400
010500         88  WS-TRDNAUDT-OK          VALUE '00'.                  00010500
010600         88  WS-TRDNAUDT-NO-FILE     VALUE '35'.                  00010600
010700     05  WS-TRDNRPT-STATUS       PIC X(02).                       00010700
010800         88  WS-TRDNRPT-OK           VALUE '00'.                  00010800
010850     05  FILLER                  PIC X(04).                       00010850
010900*                                                                 00010900
011000 77  WS-TRDNSTOR-RRN              PIC 9(08) COMP VALUE 0.         00011000
011100*                                                                 00011100
011200 01  WS-SWITCHES.                                                 00011200
011300     05  WS-TRDNSTOR-EOF-SW      PIC X(01) VALUE 'N'.             00011300
011400         88  WS-TRDNSTOR-EOF         VALUE 'Y'.                   00011400
011450     05  FILLER                  PIC X(04).                       00011450
011500*                                                                 00011500
011600 01  WS-VAL-OUTCOME.                                              00011600
011700     05  WS-VAL-MODE             PIC X(01) VALUE 'X'.             00011700
011800     05  WS-VAL-RESULT           PIC X(01).                       00011800
011900         88  WS-VAL-ACCEPTED         VALUE 'A'.                   00011900
012000         88  WS-VAL-REJECTED         VALUE 'R'.                   00012000
012100     05  WS-VAL-REASON           PIC X(60).                       00012100
012150     05  FILLER                  PIC X(04).                       00012150
012200 01  WS-VAL-OUTCOME-R REDEFINES WS-VAL-OUTCOME PIC X(66).         00012200
012300*                                                                 00012300
012400 01  WS-NOT-USED-FOUND-SW         PIC X(01) VALUE 'N'.            00012400
012500 01  WS-NOT-USED-VERSION          PIC 9(04) VALUE 0.              00012500
012600*                                                                 00012600
012700 PROCEDURE DIVISION.                                              00012700
012800*                                                                 00012800
012900 000-MAIN.                                                        00012900
013000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00013000
013100     ACCEPT WS-RUN-TIME FROM TIME.                                00013100
013200     MOVE 'X' TO WS-VAL-MODE.                                     00013200
013300     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00013300
013400     MOVE 1 TO WS-TRDNSTOR-RRN.                                   00013400
013500     START TRDNSTOR-FILE KEY IS NOT LESS THAN WS-TRDNSTOR-RRN     00013500
013600         INVALID KEY                                              00013600
013700             MOVE 'Y' TO WS-TRDNSTOR-EOF-SW                       00013700
013800     END-START.                                                   00013800
013900     PERFORM 100-PROCESS-ONE-TRADE-RTN THRU 100-EXIT              00013900
014000         UNTIL WS-TRDNSTOR-EOF.                                   00014000
014100     PERFORM 800-WRITE-SUMMARY-RTN THRU 800-EXIT.                 00014100
014200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00014200
014300     GOBACK.                                                      00014300
014400*                                                                 00014400
014500* SCH-01 - ONLY A TRADE STILL FLAGGED 'N' IS EVEN READ INTO THE   00014500
014600* EXPIRY TEST; A TRADE ALREADY EXPIRED IS SKIPPED ENTIRELY.       00014600
014700 100-PROCESS-ONE-TRADE-RTN.                                       00014700
014800     READ TRDNSTOR-FILE NEXT RECORD                               00014800
014900         AT END                                                   00014900
015000             MOVE 'Y' TO WS-TRDNSTOR-EOF-SW                       00015000
015100     END-READ.                                                    00015100
015200     IF NOT WS-TRDNSTOR-EOF                                       00015200
015300         IF TR-TRADE-NOT-EXPIRED                                  00015300
015400             PERFORM 110-TEST-AND-EXPIRE-RTN THRU 110-EXIT        00015400
015500         END-IF                                                   00015500
015600     END-IF.                                                      00015600
015700 100-EXIT.                                                        00015700
015800     EXIT.                                                        00015800
015900*                                                                 00015900
016000* SCH-02 - REUSES THE MAT-02 TEST IN TRDVAL01 (MODE 'X') SO THE   00016000
016100* SWEEP CAN NEVER DISAGREE WITH TRDCAPT ON WHAT "EXPIRED" MEANS.  00016100
016200 110-TEST-AND-EXPIRE-RTN.                                         00016200
016300     CALL 'TRDVAL01' USING WS-VAL-MODE WS-RUN-DATE                00016300
016400         TR-TRADE-ID TR-TRADE-VERSION TR-MATURITY-DATE            00016400
016500         WS-NOT-USED-FOUND-SW WS-NOT-USED-VERSION                 00016500
016600         WS-VAL-RESULT WS-VAL-REASON.                             00016600
016700     IF WS-VAL-REJECTED                                           00016700
016800         MOVE 'Y' TO TR-EXPIRED-FLAG                              00016800
016900         MOVE 'EXPIRED ' TO TR-TRADE-STATUS                       00016900
017000         MOVE WS-RUN-DATE TO TR-EXPIRY-DATE                       00017000
017100         MOVE WS-RUN-DATE TO TR-UPDATED-DATE                      00017100
017200         MOVE WS-RUN-TIME TO TR-UPDATED-TIME                      00017200
017300         REWRITE TR-TRADE-RECORD                                  00017300
017400             INVALID KEY                                          00017400
017500                 DISPLAY 'TRDEXPR - REWRITE FAILED, RRN '         00017500
017600                     WS-TRDNSTOR-RRN                              00017600
017700         END-REWRITE                                              00017700
017800         PERFORM 130-WRITE-AUDIT-EXPIRE-RTN THRU 130-EXIT         00017800
017900         ADD 1 TO CT-EXPIRED-COUNT                                00017900
018000     END-IF.                                                      00018000
018100 110-EXIT.                                                        00018100
018200     EXIT.                                                        00018200
018300*                                                                 00018300
018400 130-WRITE-AUDIT-EXPIRE-RTN.                                      00018400
018500     MOVE TR-TRADE-ID TO AU-TRADE-ID.                             00018500
018600     MOVE TR-TRADE-VERSION TO AU-VERSION.                         00018600
018700     MOVE TR-COUNTER-PARTY-ID TO AU-CPTY-ID.                      00018700
018800     MOVE TR-BOOK-ID TO AU-BOOK-ID.                               00018800
018900     MOVE TR-MATURITY-DATE TO AU-MATURITY.                        00018900
019000     MOVE TR-CREATED-DATE TO AU-CREATED.                          00019000
019100     MOVE 'EXPIRE  ' TO AU-ACTION.                                00019100
019210     MOVE SPACES TO AU-REASON.                                    00019210
019220     STRING 'Maturity date has passed - automatically '           00019220
019230         DELIMITED BY SIZE                                        00019230
019240         'marked as expired' DELIMITED BY SIZE                    00019240
019250         INTO AU-REASON                                           00019250
019260     END-STRING.                                                  00019260
019300     MOVE WS-RUN-DATE TO AU-TIMESTAMP-D.                          00019300
019400     MOVE WS-RUN-TIME TO AU-TIMESTAMP-T.                          00019400
019500     MOVE TR-TRADE-STATUS TO AU-STATUS.                           00019500
019600     WRITE AU-AUDIT-RECORD.                                       00019600
019700 130-EXIT.                                                        00019700
019800     EXIT.                                                        00019800
019900*                                                                 00019900
020000 700-OPEN-FILES.                                                  00020000
020100     OPEN I-O TRDNSTOR-FILE.                                      00020100
020200     IF NOT WS-TRDNSTOR-OK                                        00020200
020300         DISPLAY 'TRDEXPR - CANNOT OPEN TRDNSTOR, STATUS '        00020300
020400             WS-TRDNSTOR-STATUS                                   00020400
020500         MOVE 16 TO RETURN-CODE                                   00020500
020600         MOVE 'Y' TO WS-TRDNSTOR-EOF-SW                           00020600
020700     END-IF.                                                      00020700
020800     OPEN EXTEND TRDNAUDT-FILE.                                   00020800
020900     IF WS-TRDNAUDT-NO-FILE                                       00020900
021000         OPEN OUTPUT TRDNAUDT-FILE                                00021000
021100         CLOSE TRDNAUDT-FILE                                      00021100
021200         OPEN EXTEND TRDNAUDT-FILE                                00021200
021300     END-IF.                                                      00021300
021400     OPEN OUTPUT TRDNRPT-FILE.                                    00021400
021500 700-EXIT.                                                        00021500
021600     EXIT.                                                        00021600
021700*                                                                 00021700
021800 790-CLOSE-FILES.                                                 00021800
021900     CLOSE TRDNSTOR-FILE.                                         00021900
022000     CLOSE TRDNAUDT-FILE.                                         00022000
022100     CLOSE TRDNRPT-FILE.                                          00022100
022200 790-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
022400*                                                                 00022400
022500* SCH-03 - CT-EXPIRED-COUNT IS THE CONTROL TOTAL FOR THE RUN.     00022500
022600 800-WRITE-SUMMARY-RTN.                                           00022600
022700     MOVE WS-RUN-DATE TO RPT-RUN-DATE.                            00022700
022800     MOVE CT-EXPIRED-COUNT TO RPT-EXPIRED.                        00022800
022900     WRITE RPT-SWEEP-LINE.                                        00022900
023000 800-EXIT.                                                        00023000
023100     EXIT.                                                        00023100
