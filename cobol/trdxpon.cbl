000100****************************************************************  00000100
000200* PROGRAM:  TRDXPON                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  L. M. PETRAKIS                                        00000400
000500*                                                                 00000500
000600* MODULE NAME = TRDXPON                                           00000600
000700*                                                                 00000700
000800* FUNCTION = MANUAL EXPIRE OF A SINGLE TRADE, ON DEMAND.  READS   00000800
000900*            ONE TRADE-ID FROM SYSIN AND MARKS THAT TRADE         00000900
001000*            EXPIRED UNCONDITIONALLY - THIS IS NOT THE MATURITY   00001000
001100*            TEST USED BY TRDEXPR, IT IS A DESK OVERRIDE (EARLY   00001100
001200*            TERMINATION, BOOKING ERROR, ETC).                    00001200
001300*                                                                 00001300
001400* INVOKED BY : RUN ON REQUEST FROM THE TRADE SUPPORT DESK, ONE    00001400
001500*              STEP PER TRADE-ID, VIA SYSIN CARD.                 00001500
001600*                                                                 00001600
001700***************************************************************** 00001700
001800*                                                                 00001800
001900* CHANGE LOG                                                      00001900
002000* ----------                                                      00002000
002100* 02/08/96  WJB  ORIGINAL PROGRAM, REQUEST TS-5640 - DESK WANTED  00002100
002200*              A WAY TO KILL A MISBOOKED TRADE WITHOUT WAITING    00002200
002300*              FOR THE OVERNIGHT MATURITY SWEEP                   00002300
002400* 01/22/99  WJB  Y2K REMEDIATION - RUN DATE NOW ACCEPTED AS       00002400
002500*              CCYYMMDD                                           00002500
002600* 06/03/02  RSK  CONVERTED TO THE RELATIVE TRDNSTOR FILE AND THE  00002600
002700*              TRDXREF LOOKUP TABLE PER REQUEST TS-6690           00002700
002800***************************************************************** 00002800
002900 IDENTIFICATION DIVISION.                                         00002900
003000 PROGRAM-ID.  TRDXPON.                                            00003000
003100 AUTHOR. L. M. PETRAKIS.                                          00003100
003200 INSTALLATION. TRADE SUPPORT UNIT.                                00003200
003300 DATE-WRITTEN. 02/08/96.                                          00003300
003400 DATE-COMPILED. 06/03/02.                                         00003400
003500 SECURITY. NON-CONFIDENTIAL.                                      00003500
003600                                                                  00003600
003700 ENVIRONMENT DIVISION.                                            00003700
003800 CONFIGURATION SECTION.                                           00003800
003900 SOURCE-COMPUTER. IBM-390.                                        00003900
004000 OBJECT-COMPUTER. IBM-390.                                        00004000
004100 SPECIAL-NAMES.                                                   00004100
004200     C01 IS TOP-OF-FORM.                                          00004200
004300                                                                  00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600                                                                  00004600
004700     SELECT SYSIN-FILE ASSIGN TO SYSIN                            00004700
004800         ORGANIZATION IS LINE SEQUENTIAL                          00004800
004900         FILE STATUS IS WS-SYSIN-STATUS.                          00004900
005000                                                                  00005000
005100     SELECT TRDNSTOR-FILE ASSIGN TO TRDNSTOR                      00005100
005200         ORGANIZATION IS RELATIVE                                 00005200
005300         ACCESS MODE IS DYNAMIC                                   00005300
005400         RELATIVE KEY IS WS-TRDNSTOR-RRN                          00005400
005500         FILE STATUS IS WS-TRDNSTOR-STATUS.                       00005500
005600                                                                  00005600
005700     SELECT TRDNAUDT-FILE ASSIGN TO TRDNAUDT                      00005700
005800         ORGANIZATION IS LINE SEQUENTIAL                          00005800
005900         ACCESS MODE IS SEQUENTIAL                                00005900
006000         FILE STATUS IS WS-TRDNAUDT-STATUS.                       00006000
006100                                                                  00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400                                                                  00006400
006500 FD  SYSIN-FILE                                                   00006500
006600     RECORDING MODE IS F                                          00006600
006700     LABEL RECORDS ARE OMITTED                                    00006700
006800     RECORD CONTAINS 80 CHARACTERS                                00006800
006900     DATA RECORD IS SY-SYSIN-CARD.                                00006900
007000 01  SY-SYSIN-CARD.                                               00007000
007100     05  SY-TRADE-ID                PIC X(20).                    00007100
007150     05  FILLER                     PIC X(60).                    00007150
007200                                                                  00007200
007300 FD  TRDNSTOR-FILE                                                00007300
007400     RECORDING MODE IS F                                          00007400
007500     LABEL RECORDS ARE STANDARD                                   00007500
007600     RECORD CONTAINS 150 CHARACTERS                               00007600
007700     DATA RECORD IS TR-TRADE-RECORD.                              00007700
007800 COPY TRDREC.                                                     00007800
007900                                                                  00007900
008000 FD  TRDNAUDT-FILE                                                00008000
008100     RECORDING MODE IS F                                          00008100
008200     LABEL RECORDS ARE STANDARD                                   00008200
008300     RECORD CONTAINS 180 CHARACTERS                               00008300
008400     DATA RECORD IS AU-AUDIT-RECORD.                              00008400
008500 COPY AUDREC.                                                     00008500
008600                                                                  00008600
008700 WORKING-STORAGE SECTION.                                         00008700
008800 COPY TRDPARM.                                                    00008800
008900 COPY TRDXREF.                                                    00008900
009000*                                                                 00009000
009100 01  WS-FILE-STATUS-CODES.                                        00009100
009200     05  WS-SYSIN-STATUS         PIC X(02).                       00009200
009300         88  WS-SYSIN-OK             VALUE '00'.                  00009300
009400     05  WS-TRDNSTOR-STATUS      PIC X(02).                       00009400
009500         88  WS-TRDNSTOR-OK          VALUE '00'.                  00009500
009600         88  WS-TRDNSTOR-NO-FILE     VALUE '35'.                  00009600
009700     05  WS-TRDNAUDT-STATUS      PIC X(02).                       00009700
009800         88  WS-TRDNAUDT-OK          VALUE '00'.                  00009800
009900         88  WS-TRDNAUDT-NO-FILE     VALUE '35'.                  00009900
009950     05  FILLER                  PIC X(04).                       00009950
010000*                                                                 00010000
010100 77  WS-TRDNSTOR-RRN              PIC 9(08) COMP VALUE 0.         00010100
010200 77  WS-CARDS-READ                PIC 9(06) COMP VALUE 0.         00010200
010300 77  WS-CARDS-EXPIRED             PIC 9(06) COMP VALUE 0.         00010300
010400 77  WS-CARDS-NOT-FOUND           PIC 9(06) COMP VALUE 0.         00010400
010500*                                                                 00010500
010600 01  WS-SWITCHES.                                                 00010600
010700     05  WS-SYSIN-EOF-SW         PIC X(01) VALUE 'N'.             00010700
010800         88  WS-SYSIN-EOF            VALUE 'Y'.                   00010800
010850     05  FILLER                  PIC X(03).                       00010850
010900*                                                                 00010900
011000 01  WS-NOT-FOUND-CARD-R.                                         00011000
011100     05  WS-NF-TRADE-ID          PIC X(20).                       00011100
011150     05  FILLER                  PIC X(04) VALUE SPACES.          00011150
011200 01  WS-NOT-FOUND-CARD-X REDEFINES WS-NOT-FOUND-CARD-R PIC X(24). 00011200
011300*                                                                 00011300
011400 01  WS-TABLE-FULL-SW              PIC X(01) VALUE 'N'.           00011400
011500     88  WS-TABLE-FULL                 VALUE 'Y'.                 00011500
011600*                                                                 00011600
011700 PROCEDURE DIVISION.                                              00011700
011800*                                                                 00011800
011900 000-MAIN.                                                        00011900
012000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00012000
012100     ACCEPT WS-RUN-TIME FROM TIME.                                00012100
012200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00012200
012300     PERFORM 710-LOAD-XREF-TABLE THRU 710-EXIT.                   00012300
012400     PERFORM 720-READ-SYSIN THRU 720-EXIT.                        00012400
012500     PERFORM 100-PROCESS-ONE-CARD-RTN THRU 100-EXIT               00012500
012600         UNTIL WS-SYSIN-EOF.                                      00012600
012700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00012700
012800     DISPLAY 'TRDXPON - CARDS READ    = ' WS-CARDS-READ.          00012800
012900     DISPLAY 'TRDXPON - TRADES EXPIRED= ' WS-CARDS-EXPIRED.       00012900
013000     DISPLAY 'TRDXPON - NOT FOUND     = ' WS-CARDS-NOT-FOUND.     00013000
013100     GOBACK.                                                      00013100
013200*                                                                 00013200
013300* SVC-04, STEP 1 - IF THE TRADE-ID IS NOT IN THE STORE, REPORT    00013300
013400* AN ERROR AND TAKE NO OTHER ACTION.                              00013400
013500 100-PROCESS-ONE-CARD-RTN.                                        00013500
013600     ADD 1 TO WS-CARDS-READ.                                      00013600
013700     MOVE SY-TRADE-ID TO XR-KEY-ID.                               00013700
013800     SET XR-IDX TO 1.                                             00013800
013900     SEARCH ALL XR-ENTRY                                          00013900
014000         AT END                                                   00014000
014100             PERFORM 150-NOT-FOUND-RTN THRU 150-EXIT              00014100
014200         WHEN XR-KEY-ID (XR-IDX) = SY-TRADE-ID                    00014200
014300             PERFORM 110-EXPIRE-TRADE-RTN THRU 110-EXIT           00014300
014400     END-SEARCH.                                                  00014400
014500     PERFORM 720-READ-SYSIN THRU 720-EXIT.                        00014500
014600 100-EXIT.                                                        00014600
014700     EXIT.                                                        00014700
014800*                                                                 00014800
014900* SVC-04, STEP 2 - SET THE TRADE EXPIRED UNCONDITIONALLY, WITH NO 00014900
015000* MATURITY-DATE TEST.  THIS IS A DESK OVERRIDE, NOT THE SCHEDULED 00015000
015100* SWEEP HANDLED BY TRDEXPR.                                       00015100
015200 110-EXPIRE-TRADE-RTN.                                            00015200
015300     MOVE XR-KEY-RRN (XR-IDX) TO WS-TRDNSTOR-RRN.                 00015300
015400     READ TRDNSTOR-FILE                                           00015400
015500         INVALID KEY                                              00015500
015600             DISPLAY 'TRDXPON - READ FAILED FOR RRN '             00015600
015700                 WS-TRDNSTOR-RRN                                  00015700
015800     END-READ.                                                    00015800
015900     MOVE 'Y' TO TR-EXPIRED-FLAG.                                 00015900
016000     MOVE 'EXPIRED ' TO TR-TRADE-STATUS.                          00016000
016100     MOVE WS-RUN-DATE TO TR-EXPIRY-DATE.                          00016100
016200     MOVE WS-RUN-DATE TO TR-UPDATED-DATE.                         00016200
016300     MOVE WS-RUN-TIME TO TR-UPDATED-TIME.                         00016300
016400     REWRITE TR-TRADE-RECORD                                      00016400
016500         INVALID KEY                                              00016500
016600             DISPLAY 'TRDXPON - REWRITE FAILED FOR RRN '          00016600
016700                 WS-TRDNSTOR-RRN                                  00016700
016800     END-REWRITE.                                                 00016800
016900     PERFORM 130-WRITE-AUDIT-RTN THRU 130-EXIT.                   00016900
017000     ADD 1 TO WS-CARDS-EXPIRED.                                   00017000
017100 110-EXIT.                                                        00017100
017200     EXIT.                                                        00017200
017300*                                                                 00017300
017400 130-WRITE-AUDIT-RTN.                                             00017400
017500     MOVE TR-TRADE-ID TO AU-TRADE-ID.                             00017500
017600     MOVE TR-TRADE-VERSION TO AU-VERSION.                         00017600
017700     MOVE TR-COUNTER-PARTY-ID TO AU-CPTY-ID.                      00017700
017800     MOVE TR-BOOK-ID TO AU-BOOK-ID.                               00017800
017900     MOVE TR-MATURITY-DATE TO AU-MATURITY.                        00017900
018000     MOVE TR-CREATED-DATE TO AU-CREATED.                          00018000
018100     MOVE 'EXPIRE  ' TO AU-ACTION.                                00018100
018200     MOVE 'Trade marked as expired' TO AU-REASON.                 00018200
018300     MOVE WS-RUN-DATE TO AU-TIMESTAMP-D.                          00018300
018400     MOVE WS-RUN-TIME TO AU-TIMESTAMP-T.                          00018400
018500     MOVE TR-TRADE-STATUS TO AU-STATUS.                           00018500
018600     WRITE AU-AUDIT-RECORD.                                       00018600
018700 130-EXIT.                                                        00018700
018800     EXIT.                                                        00018800
018900*                                                                 00018900
019000 150-NOT-FOUND-RTN.                                               00019000
019100     MOVE SY-TRADE-ID TO WS-NF-TRADE-ID.                          00019100
019200     DISPLAY 'TRDXPON - TRADE NOT ON FILE - ' WS-NF-TRADE-ID.     00019200
019300     ADD 1 TO WS-CARDS-NOT-FOUND.                                 00019300
019400 150-EXIT.                                                        00019400
019500     EXIT.                                                        00019500
019600*                                                                 00019600
019700 700-OPEN-FILES.                                                  00019700
019800     OPEN INPUT SYSIN-FILE.                                       00019800
019900     OPEN I-O TRDNSTOR-FILE.                                      00019900
020000     IF NOT WS-TRDNSTOR-OK                                        00020000
020100         DISPLAY 'TRDXPON - CANNOT OPEN TRDNSTOR, STATUS '        00020100
020200             WS-TRDNSTOR-STATUS                                   00020200
020300         MOVE 16 TO RETURN-CODE                                   00020300
020400         MOVE 'Y' TO WS-SYSIN-EOF-SW                              00020400
020500     END-IF.                                                      00020500
020600     OPEN EXTEND TRDNAUDT-FILE.                                   00020600
020700     IF WS-TRDNAUDT-NO-FILE                                       00020700
020800         OPEN OUTPUT TRDNAUDT-FILE                                00020800
020900         CLOSE TRDNAUDT-FILE                                      00020900
021000         OPEN EXTEND TRDNAUDT-FILE                                00021000
021100     END-IF.                                                      00021100
021200 700-EXIT.                                                        00021200
021300     EXIT.                                                        00021300
021400*                                                                 00021400
021500* THE XREF TABLE IS REBUILT FRESH FOR EVERY TRDXPON RUN - A       00021500
021600* DESK OVERRIDE IS RARE ENOUGH THAT THE COST OF THE FULL PASS     00021600
021700* IS NOT WORTH CARRYING THE TABLE ACROSS RUNS.                    00021700
021800 710-LOAD-XREF-TABLE.                                             00021800
021900     MOVE 1 TO WS-TRDNSTOR-RRN.                                   00021900
022000     START TRDNSTOR-FILE KEY IS NOT LESS THAN WS-TRDNSTOR-RRN     00022000
022100         INVALID KEY                                              00022100
022200             DISPLAY 'TRDXPON - TRDNSTOR IS EMPTY'                00022200
022300     END-START.                                                   00022300
022400     MOVE 0 TO XR-ENTRY-COUNT.                                    00022400
022500     PERFORM 711-READ-AND-INDEX-RTN THRU 711-EXIT                 00022500
022600         UNTIL WS-TRDNSTOR-STATUS = '10'.                         00022600
022700 710-EXIT.                                                        00022700
022800     EXIT.                                                        00022800
022900*                                                                 00022900
023000 711-READ-AND-INDEX-RTN.                                          00023000
023100     READ TRDNSTOR-FILE NEXT RECORD                               00023100
023200         AT END                                                   00023200
023300             MOVE '10' TO WS-TRDNSTOR-STATUS                      00023300
023400     END-READ.                                                    00023400
023500     IF WS-TRDNSTOR-STATUS NOT = '10'                             00023500
023600         CALL 'TRDINS01' USING WS-TABLE-FULL-SW                   00023600
023700             TR-TRADE-ID WS-TRDNSTOR-RRN                          00023700
023800             XR-TRADE-XREF-TABLE                                  00023800
023900         IF WS-TABLE-FULL                                         00023900
024000             DISPLAY 'TRDXPON - XREF TABLE FULL, TRADE '          00024000
024100                 TR-TRADE-ID                                      00024100
024200         END-IF                                                   00024200
024300     END-IF.                                                      00024300
024400 711-EXIT.                                                        00024400
024500     EXIT.                                                        00024500
024600*                                                                 00024600
024700 720-READ-SYSIN.                                                  00024700
024800     READ SYSIN-FILE                                              00024800
024900         AT END                                                   00024900
025000             MOVE 'Y' TO WS-SYSIN-EOF-SW                          00025000
025100     END-READ.                                                    00025100
025200 720-EXIT.                                                        00025200
025300     EXIT.                                                        00025300
025400*                                                                 00025400
025500 790-CLOSE-FILES.                                                 00025500
025600     CLOSE SYSIN-FILE.                                            00025600
025700     CLOSE TRDNSTOR-FILE.                                         00025700
025800     CLOSE TRDNAUDT-FILE.                                         00025800
025900 790-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
