000100******************************************************************AUDREC
000200*                                                                 AUDREC
000300*   MEMBER NAME  =  AUDREC                                        AUDREC
000400*                                                                 AUDREC
000500*   DESCRIPTIVE NAME = TRADE AUDIT TRAIL RECORD LAYOUT            AUDREC
000600*                                                                 AUDREC
000700*   ONE ENTRY IS WRITTEN TO TRDNAUDT FOR EVERY CREATE, UPDATE,    AUDREC
000800*   REJECT OR EXPIRE ACTION.  THE FILE IS APPEND-ONLY - NO        AUDREC
000900*   PROGRAM IN THIS SYSTEM EVER READS TRDNAUDT BACK OR REWRITES   AUDREC
001000*   AN ENTRY ONCE WRITTEN.                                        AUDREC
001100*                                                                 AUDREC
001200*   CHANGE LOG                                                    AUDREC
001300*   ----------                                                    AUDREC
001400*   03/11/91  RSK  ORIGINAL LAYOUT, REQUEST TS-4471                AUDREC
001500*   11/02/94  LMP  AU-REASON WIDENED FROM 40 TO 60 BYTES SO       AUDREC
001600*              REJECT REASONS CAN CARRY THE OFFENDING VALUES     AUDREC
001700*              PER REQUEST TS-5390                                AUDREC
001800*   01/22/99  WJB  Y2K REMEDIATION - CONFIRMED CCYYMMDD           AUDREC
001900*   07/19/04  RSK  ADDED AU-STATUS PER REQUEST TS-7015 SO THE     AUDREC
002000*              AUDIT TRAIL CARRIES THE POST-ACTION TRADE STATUS  AUDREC
002100*              WITHOUT A LOOKUP BACK TO THE TRADE STORE           AUDREC
002200******************************************************************AUDREC
002300                                                                  AUDREC
002400 01  AU-AUDIT-RECORD.                                             AUDREC
002500     05  AU-TRADE-ID                 PIC X(20).                   AUDREC
002600     05  AU-VERSION                  PIC 9(4).                    AUDREC
002700     05  AU-CPTY-ID                  PIC X(20).                   AUDREC
002800     05  AU-BOOK-ID                  PIC X(20).                   AUDREC
002900     05  AU-MATURITY                 PIC 9(8).                    AUDREC
003000     05  AU-CREATED                  PIC 9(8).                    AUDREC
003100     05  AU-ACTION                   PIC X(8).                    AUDREC
003200         88  AU-ACTION-CREATE            VALUE 'CREATE  '.        AUDREC
003300         88  AU-ACTION-UPDATE            VALUE 'UPDATE  '.        AUDREC
003400         88  AU-ACTION-REJECT            VALUE 'REJECT  '.        AUDREC
003500         88  AU-ACTION-EXPIRE            VALUE 'EXPIRE  '.        AUDREC
003600     05  AU-REASON                   PIC X(60).                   AUDREC
003700     05  AU-TIMESTAMP-D              PIC 9(8).                    AUDREC
003800     05  AU-TIMESTAMP-D-R REDEFINES AU-TIMESTAMP-D.               AUDREC
003900         10  AU-TS-CCYY              PIC 9(4).                    AUDREC
004000         10  AU-TS-MM                PIC 9(2).                    AUDREC
004100         10  AU-TS-DD                PIC 9(2).                    AUDREC
004200     05  AU-TIMESTAMP-T              PIC 9(6).                    AUDREC
004300     05  AU-STATUS                   PIC X(8).                    AUDREC
004400         88  AU-STATUS-ACTIVE            VALUE 'ACTIVE  '.        AUDREC
004500         88  AU-STATUS-EXPIRED           VALUE 'EXPIRED '.        AUDREC
004600         88  AU-STATUS-REJECTED          VALUE 'REJECTED'.        AUDREC
004700     05  FILLER                      PIC X(10).                   AUDREC
