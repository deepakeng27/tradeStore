000100****************************************************************  00000100
000200* PROGRAM:  TRDINS01                                              00000200
000300*                                                                 00000300
000400* AUTHOR :  R. S. KOWALSKI                                        00000400
000500*                                                                 00000500
000600* CALLED SUBROUTINE - INSERTS ONE NEW ENTRY INTO THE IN-MEMORY    00000600
000700* TRDXREF TABLE (TRADE-ID TO RELATIVE-RECORD-NUMBER), KEEPING     00000700
000800* THE TABLE IN XR-KEY-ID SEQUENCE AT ALL TIMES SO TRDCAPT AND     00000800
000900* TRDEXPR CAN LOCATE A TRADE WITH SEARCH ALL.                     00000900
001000*                                                                 00001000
001100* MODELLED ON THE OLD NUMERIC ARRAY INSERT ROUTINE THAT USED TO   00001100
001200* MAINTAIN THE CUSTOMER ACCOUNT TABLE - SAME BACKWARD-SHIFT       00001200
001300* TECHNIQUE, JUST KEYED ON THE TRADE-ID INSTEAD OF AN ACCOUNT     00001300
001400* NUMBER.                                                         00001400
001500***************************************************************** 00001500
001600*                                                                 00001600
001700* CHANGE LOG                                                      00001700
001800* ----------                                                      00001800
001900* 06/03/02  RSK  ORIGINAL SUBROUTINE, REQUEST TS-6690 - BUILT     00001900
002000*              FOR THE FLAT TRDNSTOR CONVERSION TO REPLACE THE    00002000
002100*              OLD ISAM TRADE STORE WITH A RELATIVE FILE PLUS     00002100
002200*              THIS IN-MEMORY KEY TABLE                           00002200
002300* 08/30/05  LMP  LK-TABLE-FULL RETURN CODE ADDED PER REQUEST      00002300
002400*              TS-7288 WHEN XR-TABLE-MAX WAS RAISED TO 5000 -     00002400
002500*              TRDCAPT NOW CHECKS IT BEFORE CALLING THIS ROUTINE  00002500
002600***************************************************************** 00002600
002700 IDENTIFICATION DIVISION.                                         00002700
002800 PROGRAM-ID.  TRDINS01.                                           00002800
002900 AUTHOR. R. S. KOWALSKI.                                          00002900
003000 INSTALLATION. TRADE SUPPORT UNIT.                                00003000
003100 DATE-WRITTEN. 06/03/02.                                          00003100
003200 DATE-COMPILED. 08/30/05.                                         00003200
003300 SECURITY. NON-CONFIDENTIAL.                                      00003300
003400                                                                  00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-390.                                        00003700
003800 OBJECT-COMPUTER. IBM-390.                                        00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100                                                                  00004100
004200 DATA DIVISION.                                                   00004200
004300 WORKING-STORAGE SECTION.                                         00004300
004400 77  WS-CALL-COUNT            PIC 9(8) COMP VALUE 0.              00004400
004500 77  WS-INSERT-TO             PIC S9(8) COMP VALUE 0.             00004500
004600 77  WS-MOVE-FROM             PIC S9(8) COMP VALUE 0.             00004600
004700 77  WS-FOUND-SLOT-SW         PIC X(01) VALUE 'N'.                00004700
004800     88  WS-FOUND-SLOT            VALUE 'Y'.                      00004800
004900*                                                                 00004900
005000* DIAGNOSTIC SNAPSHOT OF THE KEY BEING INSERTED, KEPT FOR THE     00005000
005100* RUN-TIME DUMP WHEN A TABLE-FULL CONDITION IS REPORTED BACK.     00005100
005200 01  WS-LAST-KEY-AREA.                                            00005200
005300     05  WS-LAST-KEY-ID           PIC X(20).                      00005300
005400     05  WS-LAST-KEY-RRN          PIC 9(08).                      00005400
005450     05  WS-LAST-KEY-FILL         PIC X(04)   VALUE SPACES.       00005450
005500 01  WS-LAST-KEY-R REDEFINES WS-LAST-KEY-AREA.                    00005500
005600     05  WS-LAST-KEY-TEXT         PIC X(32).                      00005600
005700*                                                                 00005700
005800 01  WS-CALL-COUNT-DISPLAY        PIC 9(08).                      00005800
005900 01  WS-CALL-COUNT-DISPLAY-R REDEFINES WS-CALL-COUNT-DISPLAY.     00005900
006000     05  WS-CALL-COUNT-HI            PIC 9(04).                   00006000
006100     05  WS-CALL-COUNT-LO            PIC 9(04).                   00006100
006200*                                                                 00006200
006300 LINKAGE SECTION.                                                 00006300
006400 01  LK-TABLE-FULL                PIC X(01).                      00006400
006500     88  LK-NO-ROOM-IN-TABLE          VALUE 'Y'.                  00006500
006600 01  LK-NEW-KEY-ID                PIC X(20).                      00006600
006700 01  LK-NEW-KEY-RRN               PIC 9(08).                      00006700
006800*                                                                 00006800
006900 COPY TRDXREF.                                                    00006900
007000*                                                                 00007000
007100 PROCEDURE DIVISION USING LK-TABLE-FULL LK-NEW-KEY-ID             00007100
007200     LK-NEW-KEY-RRN XR-TRADE-XREF-TABLE.                          00007200
007300*                                                                 00007300
007400 000-SETUP-RTN.                                                   00007400
007500     ADD 1 TO WS-CALL-COUNT.                                      00007500
007600     MOVE 'N' TO LK-TABLE-FULL.                                   00007600
007700     MOVE LK-NEW-KEY-ID TO WS-LAST-KEY-ID.                        00007700
007800     MOVE LK-NEW-KEY-RRN TO WS-LAST-KEY-RRN.                      00007800
007900     IF XR-ENTRY-COUNT NOT < XR-TABLE-MAX                         00007900
008000         MOVE 'Y' TO LK-TABLE-FULL                                00008000
008100         GO TO 000-EXIT                                           00008100
008200     END-IF.                                                      00008200
008300     PERFORM 100-FIND-INSERT-SLOT-RTN THRU 100-EXIT.              00008300
008400     PERFORM 200-SHIFT-AND-INSERT-RTN THRU 200-EXIT.              00008400
008500     ADD 1 TO XR-ENTRY-COUNT.                                     00008500
008600 000-EXIT.                                                        00008600
008700     EXIT PROGRAM.                                                00008700
008800*                                                                 00008800
008900* WORKS BACKWARDS FROM THE CURRENT END OF THE TABLE, THE SAME     00008900
009000* WAY THE OLD ACCOUNT-TABLE INSERT ROUTINE DID, TO FIND THE       00009000
009100* SLOT WHERE THIS KEY BELONGS IN ASCENDING XR-KEY-ID SEQUENCE.    00009100
009200 100-FIND-INSERT-SLOT-RTN.                                        00009200
009300     MOVE 'N' TO WS-FOUND-SLOT-SW.                                00009300
009400     COMPUTE WS-INSERT-TO = XR-ENTRY-COUNT + 1.                   00009400
009500     IF XR-ENTRY-COUNT = 0                                        00009500
009600         GO TO 100-EXIT                                           00009600
009700     END-IF.                                                      00009700
009800     PERFORM 110-BACK-UP-ONE-RTN THRU 110-EXIT                    00009800
009900         UNTIL WS-FOUND-SLOT OR WS-INSERT-TO NOT > 1.             00009900
010000 100-EXIT.                                                        00010000
010100     EXIT.                                                        00010100
010200*                                                                 00010200
010300 110-BACK-UP-ONE-RTN.                                             00010300
010400     IF XR-KEY-ID (WS-INSERT-TO - 1) <= LK-NEW-KEY-ID             00010400
010500         MOVE 'Y' TO WS-FOUND-SLOT-SW                             00010500
010600     ELSE                                                         00010600
010700         COMPUTE WS-INSERT-TO = WS-INSERT-TO - 1                  00010700
010800     END-IF.                                                      00010800
010900 110-EXIT.                                                        00010900
011000     EXIT.                                                        00011000
011100*                                                                 00011100
011200* MOVES EVERYTHING FROM THE INSERT POINT UPWARD ONE SLOT, THEN    00011200
011300* DROPS THE NEW KEY AND RRN INTO THE GAP THAT OPENS UP.           00011300
011400 200-SHIFT-AND-INSERT-RTN.                                        00011400
011500     COMPUTE WS-MOVE-FROM = XR-ENTRY-COUNT.                       00011500
011600     PERFORM 210-SHIFT-ONE-UP-RTN THRU 210-EXIT                   00011600
011700         UNTIL WS-MOVE-FROM < WS-INSERT-TO.                       00011700
011800     MOVE LK-NEW-KEY-ID  TO XR-KEY-ID (WS-INSERT-TO).             00011800
011900     MOVE LK-NEW-KEY-RRN TO XR-KEY-RRN (WS-INSERT-TO).            00011900
012000 200-EXIT.                                                        00012000
012100     EXIT.                                                        00012100
012200*                                                                 00012200
012300 210-SHIFT-ONE-UP-RTN.                                            00012300
012400     MOVE XR-ENTRY-KEY (WS-MOVE-FROM)                             00012400
012500         TO XR-ENTRY-KEY (WS-MOVE-FROM + 1).                      00012500
012600     COMPUTE WS-MOVE-FROM = WS-MOVE-FROM - 1.                     00012600
012700 210-EXIT.                                                        00012700
012800     EXIT.                                                        00012800
