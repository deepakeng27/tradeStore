000100******************************************************************TRDXREF
000200*                                                                 TRDXREF
000300*   MEMBER NAME  =  TRDXREF                                       TRDXREF
000400*                                                                 TRDXREF
000500*   DESCRIPTIVE NAME = TRADE-ID TO RELATIVE-RECORD-NUMBER TABLE   TRDXREF
000600*                                                                 TRDXREF
000700*   TRDNSTOR HAS NO INDEXED ACCESS METHOD AVAILABLE, SO EACH      TRDXREF
000800*   PROGRAM THAT NEEDS TO FIND A TRADE BY TR-TRADE-ID LOADS THIS  TRDXREF
000900*   TABLE ONCE AT STARTUP (A FULL SEQUENTIAL PASS OF TRDNSTOR,    TRDXREF
001000*   RELATIVE RECORD 1 UPWARD) AND THEN LOCATES A TRADE WITH       TRDXREF
001100*   SEARCH ALL.  THE TABLE IS KEPT IN XR-KEY-ID SEQUENCE AT ALL   TRDXREF
001200*   TIMES - ENTRIES ADDED BY THE CAPTURE RUN ARE INSERTED IN      TRDXREF
001300*   PLACE BY TRDINS01, NEVER APPENDED UNSORTED.                   TRDXREF
001400*                                                                 TRDXREF
001500*   CHANGE LOG                                                    TRDXREF
001600*   ----------                                                    TRDXREF
001700*   06/03/02  RSK  ORIGINAL TABLE, REQUEST TS-6690 - REPLACES THE TRDXREF
001800*              OLD ISAM TRADE STORE WITH FLAT TRDNSTOR PLUS THIS  TRDXREF
001900*              IN-MEMORY KEY TABLE                                TRDXREF
002000*   08/30/05  LMP  RAISED XR-TABLE-MAX FROM 2000 TO 5000 TRADES   TRDXREF
002100*              PER REQUEST TS-7288, BOOK GROWTH                   TRDXREF
002200******************************************************************TRDXREF
002300                                                                  TRDXREF
002400 01  XR-TRADE-XREF-TABLE.                                         TRDXREF
002500     05  XR-ENTRY-COUNT              PIC 9(6)   COMP-3 VALUE 0.   TRDXREF
002600     05  XR-TABLE-MAX                PIC 9(6)   COMP-3 VALUE 5000.TRDXREF
002700     05  FILLER                      PIC X(04)        VALUE SPACESTRDXREF
002800                                                          .       TRDXREF
002900     05  XR-ENTRY OCCURS 5000 TIMES                               TRDXREF
003000             ASCENDING KEY IS XR-KEY-ID                           TRDXREF
003100             INDEXED BY XR-IDX.                                   TRDXREF
003200         10  XR-ENTRY-KEY.                                        TRDXREF
003300             15  XR-KEY-ID           PIC X(20).                   TRDXREF
003400             15  XR-KEY-RRN          PIC 9(8)   COMP-3.           TRDXREF
003500         10  XR-ENTRY-X REDEFINES XR-ENTRY-KEY PIC X(25).         TRDXREF
