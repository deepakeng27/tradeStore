000100******************************************************************TRDREC
000200*                                                                 TRDREC
000300*   MEMBER NAME  =  TRDREC                                        TRDREC
000400*                                                                 TRDREC
000500*   DESCRIPTIVE NAME = TRADE STORE MASTER RECORD LAYOUT           TRDREC
000600*                                                                 TRDREC
000700*   ONE ENTRY PER TRADE, KEYED BY TR-TRADE-ID.  THE TRADE STORE   TRDREC
000800*   FILE (TRDNSTOR) IS ORGANIZED RELATIVE SO THAT A SINGLE TRADE  TRDREC
000900*   CAN BE REWRITTEN IN PLACE WITHOUT AN INDEXED ACCESS METHOD;   TRDREC
001000*   THE TRADE-ID TO RELATIVE-RECORD-NUMBER CROSS REFERENCE IS     TRDREC
001100*   CARRIED SEPARATELY IN THE TRDXREF TABLE (SEE COPYBOOK         TRDREC
001200*   TRDXREF).                                                     TRDREC
001300*                                                                 TRDREC
001400*   CHANGE LOG                                                    TRDREC
001500*   ----------                                                    TRDREC
001600*   03/11/91  RSK  ORIGINAL LAYOUT FOR TRADE STORE CONVERSION     TRDREC
001700*              REQUEST TS-4471 OFF THE OLD CARD-IMAGE POSITION   TRDREC
001800*   09/14/93  LMP  ADDED TR-TRADE-STATUS PER REQUEST TS-5208 SO  TRDREC
001900*              REJECTED TRADES NO LONGER NEED A SEPARATE FILE    TRDREC
002000*   01/22/99  WJB  Y2K REMEDIATION - ALL DATE FIELDS CONFIRMED   TRDREC
002100*              CCYYMMDD, NO WINDOWING REQUIRED ON THIS RECORD    TRDREC
002200*   06/03/02  RSK  WIDENED FILLER FOR FUTURE SETTLEMENT FIELDS   TRDREC
002300*              PER REQUEST TS-6690, NO LAYOUT CHANGE OTHERWISE   TRDREC
002400******************************************************************TRDREC
002500                                                                  TRDREC
002600 01  TR-TRADE-RECORD.                                             TRDREC
002700     05  TR-TRADE-ID                 PIC X(20).                   TRDREC
002800     05  TR-TRADE-VERSION            PIC 9(4).                    TRDREC
002900     05  TR-COUNTER-PARTY-ID         PIC X(20).                   TRDREC
003000     05  TR-BOOK-ID                  PIC X(20).                   TRDREC
003100     05  TR-MATURITY-DATE            PIC 9(8).                    TRDREC
003200     05  TR-MATURITY-DATE-R REDEFINES TR-MATURITY-DATE.           TRDREC
003300         10  TR-MATURITY-CCYY        PIC 9(4).                    TRDREC
003400         10  TR-MATURITY-MM          PIC 9(2).                    TRDREC
003500         10  TR-MATURITY-DD          PIC 9(2).                    TRDREC
003600     05  TR-CREATED-DATE             PIC 9(8).                    TRDREC
003700     05  TR-CREATED-TIME             PIC 9(6).                    TRDREC
003800     05  TR-UPDATED-DATE             PIC 9(8).                    TRDREC
003900     05  TR-UPDATED-TIME             PIC 9(6).                    TRDREC
004000     05  TR-EXPIRED-FLAG             PIC X(1).                    TRDREC
004100         88  TR-TRADE-EXPIRED            VALUE 'Y'.               TRDREC
004200         88  TR-TRADE-NOT-EXPIRED        VALUE 'N'.               TRDREC
004300     05  TR-EXPIRY-DATE              PIC 9(8).                    TRDREC
004400     05  TR-TRADE-STATUS             PIC X(8).                    TRDREC
004500         88  TR-STATUS-ACTIVE            VALUE 'ACTIVE  '.        TRDREC
004600         88  TR-STATUS-EXPIRED           VALUE 'EXPIRED '.        TRDREC
004700         88  TR-STATUS-REJECTED          VALUE 'REJECTED'.        TRDREC
004800     05  FILLER                      PIC X(33).                   TRDREC
