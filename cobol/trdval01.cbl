000100****************************************************************  00000100
000200* PROGRAM:  TRDVAL01                                              00000200
000300*                                                                 00000300
000400* AUTHOR :  R. S. KOWALSKI                                        00000400
000500*                                                                 00000500
000600* CALLED SUBROUTINE - VALIDATES A SINGLE INCOMING TRADE AGAINST   00000600
000700* THE MATURITY DATE AND TRADE VERSION BUSINESS RULES.  USED TWO   00000700
000800* WAYS BY THE TRADE STORE SYSTEM -                                00000800
000900*                                                                 00000900
001000*   LK-VAL-MODE = 'S'  FULL SAVE-PATH VALIDATION (CALLED BY       00001000
001100*                      TRDCAPT) - CHECKS THE MATURITY DATE AND,   00001100
001200*                      WHEN A PRIOR VERSION OF THE TRADE ALREADY  00001200
001300*                      EXISTS, THE INCOMING VERSION NUMBER TOO.   00001300
001400*                                                                 00001400
001500*   LK-VAL-MODE = 'X'  EXPIRY TEST ONLY (CALLED BY TRDEXPR) -     00001500
001600*                      CHECKS WHETHER A STORED TRADE'S MATURITY   00001600
001700*                      DATE HAS NOW PASSED.  VERSION IS NOT       00001700
001800*                      CHECKED IN THIS MODE.                      00001800
001900*                                                                 00001900
002000* KEEPING THE MATURITY TEST IN ONE COPY OF CODE MEANS TRDCAPT     00002000
002100* AND TRDEXPR CAN NEVER DISAGREE ON WHAT "EXPIRED" MEANS.         00002100
002200***************************************************************** 00002200
002300*                                                                 00002300
002400* CHANGE LOG                                                      00002400
002500* ----------                                                      00002500
002600* 04/02/91  RSK  ORIGINAL SUBROUTINE, REQUEST TS-4471 - SPLIT OFF 00002600
002700*              THE MATURITY EDIT THAT USED TO LIVE IN-LINE IN     00002700
002800*              THE OLD CAPTURE PROGRAM SO IT COULD BE SHARED      00002800
002900* 09/14/93  LMP  ADDED VERSION CHECK (LK-VAL-MODE 'S') PER        00002900
003000*              REQUEST TS-5208 WHEN TRADE AMENDMENTS WERE ADDED   00003000
003100* 01/22/99  WJB  Y2K REMEDIATION - WS-TODAY AND WS-MATURITY-WORK  00003100
003200*              CONFIRMED CCYYMMDD, YEAR RANGE EDIT RAISED FROM    00003200
003300*              1900-2099, LEAP YEAR TEST REWRITTEN USING REMAIN-  00003300
003400*              DER ARITHMETIC INSTEAD OF THE OLD 2-DIGIT TABLE    00003400
003500* 06/03/02  RSK  ADDED LK-VAL-MODE 'X' FOR THE NEW OVERNIGHT      00003500
003600*              EXPIRY SWEEP (TRDEXPR) PER REQUEST TS-6690 SO      00003600
003700*              BOTH PROGRAMS SHARE ONE MATURITY TEST              00003700
003800* 08/30/05  LMP  WS-CALL-COUNT ADDED FOR THE RUN-TIME DIAGNOSTIC  00003800
003900*              DUMP PER REQUEST TS-7288 - SEE WS-VAL-TRACE-AREA   00003900
003910* 11/17/08  DCR  REMOVED AN OVER-EAGER CALENDAR EDIT THAT HAD     00003910
003920*              CRAWLED INTO MAT-01 (YEAR/MONTH/DAY RANGE CHECKS   00003920
003930*              AND A LEAP-YEAR DAY LIMIT) - NEVER PART OF THE     00003930
003940*              ORIGINAL SPEC AND WRONGLY FIRING ON THE OVERNIGHT  00003940
003950*              SWEEP TOO (MODE 'X') SINCE IT SHARED THIS RTN.     00003950
003960*              REQUEST TS-8041.  WS-TODAY-R/WS-MATURITY-R LEFT    00003960
003970*              IN PLACE UNUSED SHOULD A PROPER CALENDAR EDIT      00003970
003980*              EVER BE REINSTATED.                                00003980
004000***************************************************************** 00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200 PROGRAM-ID.  TRDVAL01.                                           00004200
004300 AUTHOR. R. S. KOWALSKI.                                          00004300
004400 INSTALLATION. TRADE SUPPORT UNIT.                                00004400
004500 DATE-WRITTEN. 04/02/91.                                          00004500
004600 DATE-COMPILED. 08/30/05.                                         00004600
004700 SECURITY. NON-CONFIDENTIAL.                                      00004700
004800                                                                  00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER. IBM-390.                                        00005100
005200 OBJECT-COMPUTER. IBM-390.                                        00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM                                           00005400
005500     UPSI-0 ON WS-TRACE-SWITCH-ON                                 00005500
005600            OFF WS-TRACE-SWITCH-OFF.                              00005600
005700                                                                  00005700
005800 DATA DIVISION.                                                   00005800
005900 WORKING-STORAGE SECTION.                                         00005900
006000*                                                                 00006000
006100* RUN-TIME DIAGNOSTIC COUNTER - BUMPED EVERY CALL, DUMPED BY      00006100
006200* THE TRACE ROUTINE WHEN UPSI-0 IS ON AT THIS INSTALLATION.       00006200
006300 77  WS-CALL-COUNT           PIC 9(8) COMP VALUE 0.               00006300
007000*                                                                 00007000
007100 01  WS-VAL-TRACE-AREA.                                           00007100
007200     05  WS-VAL-TRACE-SW         PIC X(04) VALUE '0000'.          00007200
007300     05  WS-VAL-TRACE-R REDEFINES WS-VAL-TRACE-SW.                00007300
007400         10  WS-TRACE-SWITCH-ON      PIC X(02).                   00007400
007500         10  WS-TRACE-SWITCH-OFF     PIC X(02).                   00007500
007550     05  FILLER                  PIC X(04).                       00007550
007600*                                                                 00007600
007700 01  WS-TODAY-DATE               PIC 9(8) VALUE 0.                00007700
007800 01  WS-TODAY-R REDEFINES WS-TODAY-DATE.                          00007800
007900     05  WS-TODAY-CCYY           PIC 9(4).                        00007900
008000     05  WS-TODAY-MM             PIC 9(2).                        00008000
008100     05  WS-TODAY-DD             PIC 9(2).                        00008100
008200*                                                                 00008200
008300 01  WS-MATURITY-WORK            PIC 9(8) VALUE 0.                00008300
008400 01  WS-MATURITY-R REDEFINES WS-MATURITY-WORK.                    00008400
008500     05  WS-MATURITY-CCYY        PIC 9(4).                        00008500
008600     05  WS-MATURITY-MM          PIC 9(2).                        00008600
008700     05  WS-MATURITY-DD          PIC 9(2).                        00008700
008800*                                                                 00008800
009600 LINKAGE SECTION.                                                 00009600
009700 01  LK-VAL-MODE                 PIC X(01).                       00009700
009800     88  LK-MODE-SAVE-PATH           VALUE 'S'.                   00009800
009900     88  LK-MODE-EXPIRY-TEST         VALUE 'X'.                   00009900
010000 01  LK-RUN-DATE                 PIC 9(08).                       00010000
010100 01  LK-IN-TRADE-ID               PIC X(20).                      00010100
010200 01  LK-IN-VERSION                PIC 9(04).                      00010200
010300 01  LK-IN-MATURITY-DATE          PIC 9(08).                      00010300
010400 01  LK-EXISTING-FOUND            PIC X(01).                      00010400
010500     88  LK-TRADE-ALREADY-EXISTS      VALUE 'Y'.                  00010500
010600 01  LK-EXISTING-VERSION          PIC 9(04).                      00010600
010700 01  LK-VAL-RESULT                PIC X(01).                      00010700
010800     88  LK-VAL-ACCEPTED              VALUE 'A'.                  00010800
010900     88  LK-VAL-REJECTED              VALUE 'R'.                  00010900
011000 01  LK-VAL-REASON                PIC X(60).                      00011000
011100*                                                                 00011100
011200 PROCEDURE DIVISION USING LK-VAL-MODE LK-RUN-DATE                 00011200
011300     LK-IN-TRADE-ID LK-IN-VERSION LK-IN-MATURITY-DATE             00011300
011400     LK-EXISTING-FOUND LK-EXISTING-VERSION                        00011400
011500     LK-VAL-RESULT LK-VAL-REASON.                                 00011500
011600*                                                                 00011600
011700 000-SETUP-RTN.                                                   00011700
011800     ADD 1 TO WS-CALL-COUNT.                                      00011800
011900     MOVE 'A' TO LK-VAL-RESULT.                                   00011900
012000     MOVE SPACES TO LK-VAL-REASON.                                00012000
012100     MOVE LK-RUN-DATE TO WS-TODAY-DATE.                           00012100
012200     MOVE LK-IN-MATURITY-DATE TO WS-MATURITY-WORK.                00012200
012300     PERFORM 100-CHECK-MATURITY-RTN THRU 100-EXIT.                00012300
012400     IF LK-VAL-REJECTED                                           00012400
012500         GO TO 000-EXIT                                           00012500
012600     END-IF.                                                      00012600
012700     IF LK-MODE-SAVE-PATH                                         00012700
012800         PERFORM 200-CHECK-VERSION-RTN THRU 200-EXIT              00012800
012900     END-IF.                                                      00012900
013000 000-EXIT.                                                        00013000
013100     EXIT PROGRAM.                                                00013100
013200*                                                                 00013200
013310* MAT-01/MAT-02 - A TRADE'S MATURITY DATE MUST NOT BE EARLIER     00013310
013320* THAN THE RUN DATE.  TRDCAPT APPLIES THIS AS MAT-01 TO AN        00013320
013330* INCOMING TRADE (MODE 'S'); TRDEXPR APPLIES THE IDENTICAL        00013330
013340* COMPARISON AS MAT-02 TO ALREADY-STORED TRADES DURING THE        00013340
013350* OVERNIGHT SWEEP (MODE 'X').  A MATURITY DATE EQUAL TO TODAY     00013350
013360* IS NOT EXPIRED AND IS NOT REJECTED.                             00013360
013500 100-CHECK-MATURITY-RTN.                                          00013500
016100     IF WS-MATURITY-WORK < WS-TODAY-DATE                          00016100
016200         MOVE 'R' TO LK-VAL-RESULT                                00016200
016300     ELSE                                                         00016300
016400         MOVE 'A' TO LK-VAL-RESULT                                00016400
016500     END-IF.                                                      00016500
016600     IF LK-MODE-SAVE-PATH AND LK-VAL-REJECTED                     00016600
016700         STRING 'MAT-01 ' DELIMITED BY SIZE                       00016700
016800             LK-IN-TRADE-ID DELIMITED BY SPACE                    00016800
016900             ' MAT=' DELIMITED BY SIZE                            00016900
017000             WS-MATURITY-WORK DELIMITED BY SIZE                   00017000
017100             ' TODAY=' DELIMITED BY SIZE                          00017100
017200             WS-TODAY-DATE DELIMITED BY SIZE                      00017200
017300             INTO LK-VAL-REASON                                   00017300
017400     END-IF.                                                      00017400
017500 100-EXIT.                                                        00017500
017600     EXIT.                                                        00017600
019700*                                                                 00019700
019800* VER-01 - WHEN A TRADE WITH THIS TRADE-ID IS ALREADY ON THE      00019800
019900* TRADE STORE, THE INCOMING VERSION MUST NOT BE LOWER THAN THE    00019900
020000* STORED VERSION OR THE UPDATE IS REJECTED AS STALE.  EQUAL OR    00020000
020100* HIGHER INCOMING VERSIONS ARE ACCEPTED AND REPLACE IN PLACE.     00020100
020200 200-CHECK-VERSION-RTN.                                           00020200
020300     IF LK-TRADE-ALREADY-EXISTS                                   00020300
020400         IF LK-IN-VERSION < LK-EXISTING-VERSION                   00020400
020500             MOVE 'R' TO LK-VAL-RESULT                            00020500
020600             STRING 'VER-01 ' DELIMITED BY SIZE                   00020600
020700                 LK-IN-TRADE-ID DELIMITED BY SPACE                00020700
020800                 ' IN=' DELIMITED BY SIZE                         00020800
020900                 LK-IN-VERSION DELIMITED BY SIZE                  00020900
021000                 ' EXIST=' DELIMITED BY SIZE                      00021000
021100                 LK-EXISTING-VERSION DELIMITED BY SIZE            00021100
021200                 INTO LK-VAL-REASON                               00021200
021300         END-IF                                                   00021300
021400     END-IF.                                                      00021400
021500 200-EXIT.                                                        00021500
021600     EXIT.                                                        00021600
