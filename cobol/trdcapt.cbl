000100****************************************************************  00000100
000200* PROGRAM:  TRDCAPT                                               00000200
000300*                                                                 00000300
000400* AUTHOR :  R. S. KOWALSKI                                        00000400
000500*                                                                 00000500
000600* READS THE DAILY INCOMING TRADE FEED (TRDNFEED) AND POSTS EACH   00000600
000700* TRADE TO THE TRADE STORE (TRDNSTOR) - A NEW TRADE-ID BECOMES A  00000700
000800* CREATE, A TRADE-ID ALREADY ON FILE BECOMES AN UPDATE IN PLACE.  00000800
000900* EVERY INCOMING TRADE IS EDITED FOR A VALID, NOT-YET-PAST        00000900
001000* MATURITY DATE AND, ON AN UPDATE, FOR A VERSION NUMBER THAT HAS  00001000
001100* NOT GONE BACKWARDS.  A TRADE THAT FAILS EITHER EDIT IS          00001100
001200* REJECTED - THE TRADE STORE IS NOT TOUCHED.                      00001200
001300*                                                                 00001300
001400* EVERY TRADE PROCESSED - CREATED, UPDATED OR REJECTED - GETS     00001400
001500* ONE ENTRY ON THE AUDIT TRAIL (TRDNAUDT).  THE RUN ENDS WITH A   00001500
001600* ONE-LINE SUMMARY OF THE THREE COUNTS TO TRDNRPT.                00001600
001700*                                                                 00001700
001800* TRDNSTOR HAS NO INDEXED ACCESS METHOD - IT IS A RELATIVE FILE.  00001800
001900* THIS PROGRAM LOADS THE XREF TABLE (COPYBOOK TRDXREF) WITH ONE   00001900
002000* FULL SEQUENTIAL PASS AT STARTUP AND THEN LOOKS UP EVERY TRADE   00002000
002100* BY SEARCH ALL AGAINST THAT TABLE FOR THE REST OF THE RUN.       00002100
002200***************************************************************** 00002200
002300*                                                                 00002300
002400* CHANGE LOG                                                      00002400
002500* ----------                                                      00002500
002600* 04/02/91  RSK  ORIGINAL PROGRAM, REQUEST TS-4471 - REPLACES THE 00002600
002700*              OLD CARD-IMAGE TRADE CAPTURE RUN                   00002700
002800* 09/14/93  LMP  VERSION CHECK ADDED ON UPDATE PER REQUEST TS-520800002800
002900*              WHEN TRADE AMENDMENTS WERE ADDED TO THE BOOK SYSTEM00002900
003000* 01/22/99  WJB  Y2K REMEDIATION - RUN DATE NOW ACCEPTED AS       00003000
003100*              CCYYMMDD (ACCEPT ... FROM DATE YYYYMMDD), ALL DATE 00003100
003200*              COMPARISONS CONFIRMED TO WORK ACROSS THE CENTURY   00003200
003300* 06/03/02  RSK  CONVERTED TRDNSTOR FROM ISAM TO A RELATIVE FILE  00003300
003400*              PLUS THE TRDXREF IN-MEMORY TABLE PER REQUEST       00003400
003500*              TS-6690 - MATURITY/VERSION EDITS MOVED OUT TO THE  00003500
003600*              SHARED TRDVAL01 SUBROUTINE                         00003600
003700* 08/30/05  LMP  FIRST-RUN AUTO-CREATE OF TRDNSTOR AND TRDNAUDT   00003700
003800*              ADDED PER REQUEST TS-7288 SO A NEW BOOK DOES NOT   00003800
003900*              NEED AN OPERATOR TO PRE-ALLOCATE EITHER FILE       00003900
004000***************************************************************** 00004000
004100 IDENTIFICATION DIVISION.                                         00004100
004200 PROGRAM-ID.  TRDCAPT.                                            00004200
004300 AUTHOR. R. S. KOWALSKI.                                          00004300
004400 INSTALLATION. TRADE SUPPORT UNIT.                                00004400
004500 DATE-WRITTEN. 04/02/91.                                          00004500
004600 DATE-COMPILED. 08/30/05.                                         00004600
004700 SECURITY. NON-CONFIDENTIAL.                                      00004700
004800                                                                  00004800
004900 ENVIRONMENT DIVISION.                                            00004900
005000 CONFIGURATION SECTION.                                           00005000
005100 SOURCE-COMPUTER. IBM-390.                                        00005100
005200 OBJECT-COMPUTER. IBM-390.                                        00005200
005300 SPECIAL-NAMES.                                                   00005300
005400     C01 IS TOP-OF-FORM.                                          00005400
005500                                                                  00005500
005600 INPUT-OUTPUT SECTION.                                            00005600
005700 FILE-CONTROL.                                                    00005700
005800                                                                  00005800
005900     SELECT TRDNFEED-FILE ASSIGN TO TRDNFEED                      00005900
006000         ORGANIZATION IS LINE SEQUENTIAL                          00006000
006100         ACCESS MODE IS SEQUENTIAL                                00006100
006200         FILE STATUS IS WS-TRDNFEED-STATUS.                       00006200
006300                                                                  00006300
006400     SELECT TRDNSTOR-FILE ASSIGN TO TRDNSTOR                      00006400
006500         ORGANIZATION IS RELATIVE                                 00006500
006600         ACCESS MODE IS DYNAMIC                                   00006600
006700         RELATIVE KEY IS WS-TRDNSTOR-RRN                          00006700
006800         FILE STATUS IS WS-TRDNSTOR-STATUS.                       00006800
006900                                                                  00006900
007000     SELECT TRDNAUDT-FILE ASSIGN TO TRDNAUDT                      00007000
007100         ORGANIZATION IS LINE SEQUENTIAL                          00007100
007200         ACCESS MODE IS SEQUENTIAL                                00007200
007300         FILE STATUS IS WS-TRDNAUDT-STATUS.                       00007300
007400                                                                  00007400
007500     SELECT TRDNRPT-FILE ASSIGN TO TRDNRPT                        00007500
007600         ORGANIZATION IS LINE SEQUENTIAL                          00007600
007700         FILE STATUS IS WS-TRDNRPT-STATUS.                        00007700
007800                                                                  00007800
007900 DATA DIVISION.                                                   00007900
008000 FILE SECTION.                                                    00008000
008100                                                                  00008100
008200 FD  TRDNFEED-FILE                                                00008200
008300     RECORDING MODE IS F                                          00008300
008400     LABEL RECORDS ARE STANDARD                                   00008400
008500     RECORD CONTAINS 84 CHARACTERS                                00008500
008600     DATA RECORD IS IT-INCOMING-TRADE.                            00008600
008700 COPY INTRAN.                                                     00008700
008800                                                                  00008800
008900 FD  TRDNSTOR-FILE                                                00008900
009000     RECORDING MODE IS F                                          00009000
009100     LABEL RECORDS ARE STANDARD                                   00009100
009200     RECORD CONTAINS 150 CHARACTERS                               00009200
009300     DATA RECORD IS TR-TRADE-RECORD.                              00009300
009400 COPY TRDREC.                                                     00009400
009500                                                                  00009500
009600 FD  TRDNAUDT-FILE                                                00009600
009700     RECORDING MODE IS F                                          00009700
009800     LABEL RECORDS ARE STANDARD                                   00009800
009900     RECORD CONTAINS 180 CHARACTERS                               00009900
010000     DATA RECORD IS AU-AUDIT-RECORD.                              00010000
010100 COPY AUDREC.                                                     00010100
010200                                                                  00010200
010300 FD  TRDNRPT-FILE                                                 00010300
010400     RECORDING MODE IS F                                          00010400
010500     LABEL RECORDS ARE OMITTED                                    00010500
010600     RECORD CONTAINS 101 CHARACTERS                               00010600
010700     DATA RECORD IS RPT-SUMMARY-LINE.                             00010700
010800 01  RPT-SUMMARY-LINE.                                            00010800
010900     05  FILLER             PIC X(18) VALUE 'TRADE CAPTURE RUN '. 00010900
011000     05  RPT-RUN-DATE       PIC 9(08).                            00011000
011100     05  FILLER             PIC X(11) VALUE ' CREATED = '.        00011100
011200     05  RPT-CREATED        PIC ZZZ,ZZ9.                          00011200
011300     05  FILLER             PIC X(11) VALUE ' UPDATED = '.        00011300
011400     05  RPT-UPDATED        PIC ZZZ,ZZ9.                          00011400
011500     05  FILLER             PIC X(12) VALUE ' REJECTED = '.       00011500
011600     05  RPT-REJECTED       PIC ZZZ,ZZ9.                          00011600
011700     05  FILLER             PIC X(20) VALUE SPACES.               00011700
011800                                                                  00011800
011900 WORKING-STORAGE SECTION.                                         00011900
012000 COPY TRDPARM.                                                    00012000
012100 COPY CTLTOT.                                                     00012100
012200 COPY TRDXREF.                                                    00012200
012300*                                                                 00012300
012400 01  WS-FILE-STATUS-CODES.                                        00012400
012500     05  WS-TRDNFEED-STATUS      PIC X(02).                       00012500
012600         88  WS-TRDNFEED-OK          VALUE '00'.                  00012600
012700         88  WS-TRDNFEED-AT-EOF      VALUE '10'.                  00012700
012800     05  WS-TRDNSTOR-STATUS      PIC X(02).                       00012800
012900         88  WS-TRDNSTOR-OK          VALUE '00'.                  00012900
013000         88  WS-TRDNSTOR-NO-FILE     VALUE '35'.                  00013000
013100     05  WS-TRDNAUDT-STATUS      PIC X(02).                       00013100
013200         88  WS-TRDNAUDT-OK          VALUE '00'.                  00013200
013300         88  WS-TRDNAUDT-NO-FILE     VALUE '35'.                  00013300
013400     05  WS-TRDNRPT-STATUS       PIC X(02).                       00013400
013500         88  WS-TRDNRPT-OK           VALUE '00'.                  00013500
013550     05  FILLER                  PIC X(04).                       00013550
013600*                                                                 00013600
013700 77  WS-TRDNSTOR-RRN             PIC 9(08) COMP VALUE 0.          00013700
013800 77  WS-EXISTING-RRN             PIC 9(08) COMP VALUE 0.          00013800
013900 77  WS-NEXT-RRN                 PIC 9(08) COMP VALUE 0.          00013900
014000*                                                                 00014000
014100 01  WS-SWITCHES.                                                 00014100
014200     05  WS-TRDNFEED-EOF-SW      PIC X(01) VALUE 'N'.             00014200
014300         88  WS-TRDNFEED-EOF         VALUE 'Y'.                   00014300
014400     05  WS-TRDNSTOR-EOF-SW      PIC X(01) VALUE 'N'.             00014400
014500         88  WS-TRDNSTOR-EOF         VALUE 'Y'.                   00014500
014600     05  WS-EXISTING-FOUND-SW    PIC X(01) VALUE 'N'.             00014600
014700         88  WS-EXISTING-FOUND       VALUE 'Y'.                   00014700
014800     05  WS-TABLE-FULL-SW        PIC X(01) VALUE 'N'.             00014800
014900         88  WS-TABLE-FULL           VALUE 'Y'.                   00014900
014950     05  FILLER                  PIC X(04).                       00014950
015000*                                                                 00015000
015100 01  WS-VAL-OUTCOME.                                              00015100
015200     05  WS-VAL-MODE             PIC X(01) VALUE 'S'.             00015200
015300     05  WS-VAL-RESULT           PIC X(01).                       00015300
015400         88  WS-VAL-ACCEPTED         VALUE 'A'.                   00015400
015500         88  WS-VAL-REJECTED         VALUE 'R'.                   00015500
015600     05  WS-VAL-REASON           PIC X(60).                       00015600
015650     05  FILLER                  PIC X(04).                       00015650
015700 01  WS-VAL-OUTCOME-R REDEFINES WS-VAL-OUTCOME PIC X(66).         00015700
015800*                                                                 00015800
015900 01  WS-EXISTING-VERSION          PIC 9(04).                      00015900
016000 01  WS-ACTION-CODE               PIC X(08) VALUE SPACES.         00016000
016100*                                                                 00016100
016200 PROCEDURE DIVISION.                                              00016200
016300*                                                                 00016300
016400 000-MAIN.                                                        00016400
016500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                       00016500
016600     ACCEPT WS-RUN-TIME FROM TIME.                                00016600
016700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00016700
016800     PERFORM 710-LOAD-XREF-TABLE THRU 710-EXIT.                   00016800
016900     PERFORM 720-READ-TRDNFEED THRU 720-EXIT.                     00016900
017000     PERFORM 100-PROCESS-INCOMING-TRADE THRU 100-EXIT             00017000
017100         UNTIL WS-TRDNFEED-EOF.                                   00017100
017200     PERFORM 800-WRITE-SUMMARY-RTN THRU 800-EXIT.                 00017200
017300     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00017300
017400     GOBACK.                                                      00017400
017500*                                                                 00017500
017600* EDITS ONE INCOMING TRADE, THEN POSTS IT AS A CREATE, AN UPDATE  00017600
017700* OR A REJECT DEPENDING ON THE OUTCOME FROM TRDVAL01.             00017700
017800 100-PROCESS-INCOMING-TRADE.                                      00017800
017900     PERFORM 110-FIND-EXISTING-TRADE-RTN THRU 110-EXIT.           00017900
018000     MOVE 'S' TO WS-VAL-MODE.                                     00018000
018100     CALL 'TRDVAL01' USING WS-VAL-MODE WS-RUN-DATE                00018100
018200         IT-TRADE-ID IT-VERSION IT-MATURITY-DATE                  00018200
018300         WS-EXISTING-FOUND-SW WS-EXISTING-VERSION                 00018300
018400         WS-VAL-RESULT WS-VAL-REASON.                             00018400
018500     IF WS-VAL-REJECTED                                           00018500
018600         PERFORM 150-REJECT-TRADE-RTN THRU 150-EXIT               00018600
018700     ELSE                                                         00018700
018800         PERFORM 120-POST-TRADE-RTN THRU 120-EXIT                 00018800
018900     END-IF.                                                      00018900
019000     PERFORM 720-READ-TRDNFEED THRU 720-EXIT.                     00019000
019100 100-EXIT.                                                        00019100
019200     EXIT.                                                        00019200
019300*                                                                 00019300
019400* LOOKS THE INCOMING TRADE-ID UP IN THE XREF TABLE AND, IF        00019400
019500* FOUND, READS THE CURRENT TRADE RECORD SO ITS VERSION CAN BE     00019500
019600* EDITED AND ITS MUTABLE FIELDS OVERWRITTEN ON AN UPDATE.         00019600
019700 110-FIND-EXISTING-TRADE-RTN.                                     00019700
019800     MOVE 'N' TO WS-EXISTING-FOUND-SW.                            00019800
019900     MOVE 0 TO WS-EXISTING-VERSION.                               00019900
020000     IF XR-ENTRY-COUNT > 0                                        00020000
020100         SET XR-IDX TO 1                                          00020100
020200         SEARCH ALL XR-ENTRY                                      00020200
020300             AT END                                               00020300
020400                 CONTINUE                                         00020400
020500             WHEN XR-KEY-ID (XR-IDX) = IT-TRADE-ID                00020500
020600                 MOVE 'Y' TO WS-EXISTING-FOUND-SW                 00020600
020700                 MOVE XR-KEY-RRN (XR-IDX) TO WS-EXISTING-RRN      00020700
020800         END-SEARCH                                               00020800
020900     END-IF.                                                      00020900
021000     IF WS-EXISTING-FOUND                                         00021000
021100         MOVE WS-EXISTING-RRN TO WS-TRDNSTOR-RRN                  00021100
021200         READ TRDNSTOR-FILE                                       00021200
021300             INVALID KEY                                          00021300
021400                 MOVE 'N' TO WS-EXISTING-FOUND-SW                 00021400
021500         END-READ                                                 00021500
021600         IF WS-EXISTING-FOUND                                     00021600
021700             MOVE TR-TRADE-VERSION TO WS-EXISTING-VERSION         00021700
021800         END-IF                                                   00021800
021900     END-IF.                                                      00021900
022000 110-EXIT.                                                        00022000
022100     EXIT.                                                        00022100
022200*                                                                 00022200
022300* CREATE-VS-UPDATE (SVC-02) - AN EXISTING TRADE IS OVERWRITTEN    00022300
022400* IN PLACE AND UN-EXPIRED; A NEW TRADE-ID GETS THE NEXT RELATIVE  00022400
022500* RECORD NUMBER AND AN ENTRY ADDED TO THE XREF TABLE.             00022500
022600 120-POST-TRADE-RTN.                                              00022600
022700     IF WS-EXISTING-FOUND                                         00022700
022800         MOVE IT-VERSION TO TR-TRADE-VERSION                      00022800
022900         MOVE IT-CPTY-ID TO TR-COUNTER-PARTY-ID                   00022900
023000         MOVE IT-BOOK-ID TO TR-BOOK-ID                            00023000
023100         MOVE IT-MATURITY-DATE TO TR-MATURITY-DATE                00023100
023200         MOVE WS-RUN-DATE TO TR-UPDATED-DATE                      00023200
023300         MOVE WS-RUN-TIME TO TR-UPDATED-TIME                      00023300
023400         MOVE 'N' TO TR-EXPIRED-FLAG                              00023400
023500         MOVE 'ACTIVE  ' TO TR-TRADE-STATUS                       00023500
023600         MOVE 'UPDATE  ' TO WS-ACTION-CODE                        00023600
023700         REWRITE TR-TRADE-RECORD                                  00023700
023800             INVALID KEY                                          00023800
023900                 DISPLAY 'TRDCAPT - REWRITE FAILED, RRN '         00023900
024000                     WS-TRDNSTOR-RRN                              00024000
024100         END-REWRITE                                              00024100
024200         ADD 1 TO CT-UPDATED-COUNT                                00024200
024300     ELSE                                                         00024300
024400         MOVE IT-TRADE-ID TO TR-TRADE-ID                          00024400
024500         MOVE IT-VERSION TO TR-TRADE-VERSION                      00024500
024600         MOVE IT-CPTY-ID TO TR-COUNTER-PARTY-ID                   00024600
024700         MOVE IT-BOOK-ID TO TR-BOOK-ID                            00024700
024800         MOVE IT-MATURITY-DATE TO TR-MATURITY-DATE                00024800
024900         MOVE WS-RUN-DATE TO TR-CREATED-DATE                      00024900
025000         MOVE WS-RUN-TIME TO TR-CREATED-TIME                      00025000
025100         MOVE WS-RUN-DATE TO TR-UPDATED-DATE                      00025100
025200         MOVE WS-RUN-TIME TO TR-UPDATED-TIME                      00025200
025300         MOVE 'N' TO TR-EXPIRED-FLAG                              00025300
025400         MOVE 0 TO TR-EXPIRY-DATE                                 00025400
025500         MOVE 'ACTIVE  ' TO TR-TRADE-STATUS                       00025500
025600         MOVE 'CREATE  ' TO WS-ACTION-CODE                        00025600
025700         ADD 1 TO WS-NEXT-RRN                                     00025700
025800         MOVE WS-NEXT-RRN TO WS-TRDNSTOR-RRN                      00025800
025900         WRITE TR-TRADE-RECORD                                    00025900
026000             INVALID KEY                                          00026000
026100                 DISPLAY 'TRDCAPT - WRITE FAILED, RRN '           00026100
026200                     WS-TRDNSTOR-RRN                              00026200
026300         END-WRITE                                                00026300
026400         CALL 'TRDINS01' USING WS-TABLE-FULL-SW IT-TRADE-ID       00026400
026500             WS-TRDNSTOR-RRN XR-TRADE-XREF-TABLE                  00026500
026600         IF WS-TABLE-FULL                                         00026600
026700             DISPLAY 'TRDCAPT - XREF TABLE FULL, TRADE '          00026700
026800                 IT-TRADE-ID ' NOT INDEXED FOR LOOKUP'            00026800
026900         END-IF                                                   00026900
027000         ADD 1 TO CT-CREATED-COUNT                                00027000
027100     END-IF.                                                      00027100
027200     PERFORM 130-WRITE-AUDIT-ACCEPT-RTN THRU 130-EXIT.            00027200
027300 120-EXIT.                                                        00027300
027400     EXIT.                                                        00027400
027500*                                                                 00027500
027600 130-WRITE-AUDIT-ACCEPT-RTN.                                      00027600
027700     MOVE TR-TRADE-ID TO AU-TRADE-ID.                             00027700
027800     MOVE TR-TRADE-VERSION TO AU-VERSION.                         00027800
027900     MOVE TR-COUNTER-PARTY-ID TO AU-CPTY-ID.                      00027900
028000     MOVE TR-BOOK-ID TO AU-BOOK-ID.                               00028000
028100     MOVE TR-MATURITY-DATE TO AU-MATURITY.                        00028100
028200     MOVE TR-CREATED-DATE TO AU-CREATED.                          00028200
028300     MOVE WS-ACTION-CODE TO AU-ACTION.                            00028300
028400     MOVE 'Trade processed successfully' TO AU-REASON.            00028400
028500     MOVE WS-RUN-DATE TO AU-TIMESTAMP-D.                          00028500
028600     MOVE WS-RUN-TIME TO AU-TIMESTAMP-T.                          00028600
028700     MOVE TR-TRADE-STATUS TO AU-STATUS.                           00028700
028800     WRITE AU-AUDIT-RECORD.                                       00028800
028900 130-EXIT.                                                        00028900
029000     EXIT.                                                        00029000
029100*                                                                 00029100
029200* SVC-01 - A TRADE THAT FAILS VALIDATION NEVER TOUCHES THE TRADE  00029200
029300* STORE.  THE AUDIT ENTRY IS BUILT STRAIGHT FROM THE INCOMING     00029300
029400* RECORD SINCE NO TRADE-RECORD WAS WRITTEN OR REWRITTEN.          00029400
029500 150-REJECT-TRADE-RTN.                                            00029500
029600     MOVE IT-TRADE-ID TO AU-TRADE-ID.                             00029600
029700     MOVE IT-VERSION TO AU-VERSION.                               00029700
029800     MOVE IT-CPTY-ID TO AU-CPTY-ID.                               00029800
029900     MOVE IT-BOOK-ID TO AU-BOOK-ID.                               00029900
030000     MOVE IT-MATURITY-DATE TO AU-MATURITY.                        00030000
030100     MOVE 0 TO AU-CREATED.                                        00030100
030200     MOVE 'REJECT  ' TO AU-ACTION.                                00030200
030300     MOVE WS-VAL-REASON TO AU-REASON.                             00030300
030400     MOVE WS-RUN-DATE TO AU-TIMESTAMP-D.                          00030400
030500     MOVE WS-RUN-TIME TO AU-TIMESTAMP-T.                          00030500
030600     MOVE 'REJECTED' TO AU-STATUS.                                00030600
030700     WRITE AU-AUDIT-RECORD.                                       00030700
030800     ADD 1 TO CT-REJECTED-COUNT.                                  00030800
030900 150-EXIT.                                                        00030900
031000     EXIT.                                                        00031000
031100*                                                                 00031100
031200 700-OPEN-FILES.                                                  00031200
031300     OPEN INPUT TRDNFEED-FILE.                                    00031300
031400     IF NOT WS-TRDNFEED-OK                                        00031400
031500         DISPLAY 'TRDCAPT - CANNOT OPEN TRDNFEED, STATUS '        00031500
031600             WS-TRDNFEED-STATUS                                   00031600
031700         MOVE 16 TO RETURN-CODE                                   00031700
031800         MOVE 'Y' TO WS-TRDNFEED-EOF-SW                           00031800
031900     END-IF.                                                      00031900
032000     OPEN I-O TRDNSTOR-FILE.                                      00032000
032100     IF WS-TRDNSTOR-NO-FILE                                       00032100
032200         OPEN OUTPUT TRDNSTOR-FILE                                00032200
032300         CLOSE TRDNSTOR-FILE                                      00032300
032400         OPEN I-O TRDNSTOR-FILE                                   00032400
032500     END-IF.                                                      00032500
032600     OPEN EXTEND TRDNAUDT-FILE.                                   00032600
032700     IF WS-TRDNAUDT-NO-FILE                                       00032700
032800         OPEN OUTPUT TRDNAUDT-FILE                                00032800
032900         CLOSE TRDNAUDT-FILE                                      00032900
033000         OPEN EXTEND TRDNAUDT-FILE                                00033000
033100     END-IF.                                                      00033100
033200     OPEN OUTPUT TRDNRPT-FILE.                                    00033200
033300 700-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500*                                                                 00033500
033600* ONE FULL SEQUENTIAL PASS OF TRDNSTOR AT STARTUP TO REBUILD THE  00033600
033700* XREF TABLE IN MEMORY - SEE COPYBOOK TRDXREF FOR WHY.            00033700
033800 710-LOAD-XREF-TABLE.                                             00033800
033900     MOVE 0 TO XR-ENTRY-COUNT.                                    00033900
034000     MOVE 0 TO WS-NEXT-RRN.                                       00034000
034100     MOVE 1 TO WS-TRDNSTOR-RRN.                                   00034100
034200     START TRDNSTOR-FILE KEY IS NOT LESS THAN WS-TRDNSTOR-RRN     00034200
034300         INVALID KEY                                              00034300
034400             MOVE 'Y' TO WS-TRDNSTOR-EOF-SW                       00034400
034500     END-START.                                                   00034500
034600     PERFORM 711-READ-AND-INDEX-RTN THRU 711-EXIT                 00034600
034700         UNTIL WS-TRDNSTOR-EOF.                                   00034700
034800 710-EXIT.                                                        00034800
034900     EXIT.                                                        00034900
035000*                                                                 00035000
035100 711-READ-AND-INDEX-RTN.                                          00035100
035200     READ TRDNSTOR-FILE NEXT RECORD                               00035200
035300         AT END                                                   00035300
035400             MOVE 'Y' TO WS-TRDNSTOR-EOF-SW                       00035400
035500     END-READ.                                                    00035500
035600     IF NOT WS-TRDNSTOR-EOF                                       00035600
035700         IF WS-TRDNSTOR-RRN > WS-NEXT-RRN                         00035700
035800             MOVE WS-TRDNSTOR-RRN TO WS-NEXT-RRN                  00035800
035900         END-IF                                                   00035900
036000         CALL 'TRDINS01' USING WS-TABLE-FULL-SW TR-TRADE-ID       00036000
036100             WS-TRDNSTOR-RRN XR-TRADE-XREF-TABLE                  00036100
036200     END-IF.                                                      00036200
036300 711-EXIT.                                                        00036300
036400     EXIT.                                                        00036400
036500*                                                                 00036500
036600 720-READ-TRDNFEED.                                               00036600
036700     READ TRDNFEED-FILE                                           00036700
036800         AT END                                                   00036800
036900             MOVE 'Y' TO WS-TRDNFEED-EOF-SW                       00036900
037000     END-READ.                                                    00037000
037100     IF NOT WS-TRDNFEED-OK AND NOT WS-TRDNFEED-AT-EOF             00037100
037200         DISPLAY 'TRDCAPT - TRDNFEED READ ERROR, STATUS '         00037200
037300             WS-TRDNFEED-STATUS                                   00037300
037400         MOVE 'Y' TO WS-TRDNFEED-EOF-SW                           00037400
037500     END-IF.                                                      00037500
037600 720-EXIT.                                                        00037600
037700     EXIT.                                                        00037700
037800*                                                                 00037800
037900 790-CLOSE-FILES.                                                 00037900
038000     CLOSE TRDNFEED-FILE.                                         00038000
038100     CLOSE TRDNSTOR-FILE.                                         00038100
038200     CLOSE TRDNAUDT-FILE.                                         00038200
038300     CLOSE TRDNRPT-FILE.                                          00038300
038400 790-EXIT.                                                        00038400
038500     EXIT.                                                        00038500
038600*                                                                 00038600
038700 800-WRITE-SUMMARY-RTN.                                           00038700
038800     MOVE WS-RUN-DATE TO RPT-RUN-DATE.                            00038800
038900     MOVE CT-CREATED-COUNT TO RPT-CREATED.                        00038900
039000     MOVE CT-UPDATED-COUNT TO RPT-UPDATED.                        00039000
039100     MOVE CT-REJECTED-COUNT TO RPT-REJECTED.                      00039100
039200     WRITE RPT-SUMMARY-LINE.                                      00039200
039300 800-EXIT.                                                        00039300
039400     EXIT.                                                        00039400
