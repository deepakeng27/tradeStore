000100******************************************************************INTRAN
000200*                                                                 INTRAN
000300*   MEMBER NAME  =  INTRAN                                        INTRAN
000400*                                                                 INTRAN
000500*   DESCRIPTIVE NAME = INCOMING TRADE CAPTURE FEED RECORD         INTRAN
000600*                                                                 INTRAN
000700*   ONE ENTRY PER TRADE ON THE TRDNFEED INPUT FILE, IN ARRIVAL    INTRAN
000800*   ORDER.  NOT SORTED AND NOT REQUIRED TO BE - TRDCAPT LOCATES   INTRAN
000900*   ANY EXISTING TRADE BY TR-TRADE-ID THROUGH THE TRDXREF TABLE. INTRAN
001000*                                                                 INTRAN
001100*   CHANGE LOG                                                    INTRAN
001200*   ----------                                                    INTRAN
001300*   03/11/91  RSK  ORIGINAL LAYOUT, REQUEST TS-4471                INTRAN
001400*   01/22/99  WJB  Y2K REMEDIATION - CONFIRMED CCYYMMDD           INTRAN
001500******************************************************************INTRAN
001600                                                                  INTRAN
001700 01  IT-INCOMING-TRADE.                                           INTRAN
001800     05  IT-TRADE-ID                 PIC X(20).                   INTRAN
001900     05  IT-VERSION                  PIC 9(4).                    INTRAN
002000     05  IT-CPTY-ID                  PIC X(20).                   INTRAN
002100     05  IT-BOOK-ID                  PIC X(20).                   INTRAN
002200     05  IT-MATURITY-DATE            PIC 9(8).                    INTRAN
002300     05  IT-MATURITY-DATE-R REDEFINES IT-MATURITY-DATE.           INTRAN
002400         10  IT-MAT-CCYY             PIC 9(4).                    INTRAN
002500         10  IT-MAT-MM               PIC 9(2).                    INTRAN
002600         10  IT-MAT-DD               PIC 9(2).                    INTRAN
002700     05  FILLER                      PIC X(12).                   INTRAN
