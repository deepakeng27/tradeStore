000100******************************************************************CTLTOT
000200*                                                                 CTLTOT
000300*   MEMBER NAME  =  CTLTOT                                        CTLTOT
000400*                                                                 CTLTOT
000500*   DESCRIPTIVE NAME = RUN CONTROL TOTALS, SHARED LAYOUT USED BY  CTLTOT
000600*   TRDCAPT (CREATED/UPDATED/REJECTED) AND TRDEXPR (EXPIRED) SO   CTLTOT
000700*   BOTH PROGRAMS REPORT THEIR COUNTS THE SAME WAY.  A PROGRAM    CTLTOT
000800*   THAT DOES NOT DRIVE ONE OF THESE COUNTS LEAVES IT AT ZERO.    CTLTOT
000900*                                                                 CTLTOT
001000*   CHANGE LOG                                                    CTLTOT
001100*   ----------                                                    CTLTOT
001200*   06/03/02  RSK  ORIGINAL LAYOUT, REQUEST TS-6690                CTLTOT
001300******************************************************************CTLTOT
001400                                                                  CTLTOT
001500 01  CT-CONTROL-TOTALS.                                           CTLTOT
001600     05  CT-CREATED-COUNT            PIC 9(6)   COMP VALUE 0.     CTLTOT
001700     05  CT-UPDATED-COUNT            PIC 9(6)   COMP VALUE 0.     CTLTOT
001800     05  CT-REJECTED-COUNT           PIC 9(6)   COMP VALUE 0.     CTLTOT
001900     05  CT-EXPIRED-COUNT            PIC 9(6)   COMP VALUE 0.     CTLTOT
002000     05  FILLER                      PIC X(04).                   CTLTOT
